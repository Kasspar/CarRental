000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARRES01.
000300 AUTHOR.        R A HENSLEY.
000400 INSTALLATION.  ACE FLEET SYSTEMS INC.
000500 DATE-WRITTEN.  03-09-87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM USED TO RUN THE NIGHTLY CAR RENTAL RESERVATION BATCH: *
001100*  CARRES01 LOADS THE FLEET INVENTORY FILE INTO A CATEGORY       *
001200*  TABLE, THEN READS RESERVATION REQUESTS IN ARRIVAL ORDER,      *
001300*  VALIDATES EACH ONE, CHECKS IT AGAINST EVERY RESERVATION        *
001400*  ALREADY ACCEPTED THIS RUN FOR AN OVERLAPPING TIME WINDOW ON    *
001500*  THE SAME CAR CATEGORY, AND ACCEPTS OR REJECTS IT BASED ON      *
001600*  WHETHER THE CATEGORY'S FLEET CAPACITY IS STILL AVAILABLE.      *
001700*  ACCEPTED REQUESTS ARE PRICED BY CARPRC01 AND WRITTEN TO THE    *
001800*  RESULTS FILE ALONG WITH EVERY REJECTED OR IN-ERROR REQUEST.    *
001900*  A CATEGORY SUMMARY REPORT IS PRINTED AT END OF RUN.  ALL       *
002000*  INPUT ERRORS ARE DISPLAYED TO SYSOUT.                          *
002100*                                                                *
002200*  CHANGE LOG                                                    *
002300*  ----------                                                    *
002400*   03/09/87  RAH  ORIGINAL PROGRAM WRITTEN - FLEET RESERVATION   *
002500*                  BATCH REPLACES THE MANUAL DAILY BOOKING SHEET  *
002600*                  (TICKET FL-014)                                *
002700*   04/02/87  RAH  ADDED VALIDATION OF THE INVENTORY CATEGORY     *
002800*                  TABLE AT STARTUP - JOB WAS ABENDING WHEN A     *
002900*                  CATEGORY WAS MISSING FROM THE INVENTORY FILE   *
003000*                  (TICKET FL-016)                                *
003100*   11/20/88  RAH  CORRECTED THE OVERLAP TEST TO A HALF-OPEN      *
003200*                  INTERVAL PER INTERNAL AUDIT FINDING - BACK TO  *
003300*                  BACK BOOKINGS WERE BEING REJECTED IN ERROR     *
003400*                  (TICKET FL-033)                                *
003500*   06/14/90  DMS  PRICING LOGIC MOVED OUT TO CALLED SUBROUTINE   *
003600*                  CARPRC01 SO THE LONG-STAY DISCOUNT RULE CAN    *
003700*                  CHANGE WITHOUT RECOMPILING THIS PROGRAM        *
003800*                  (TICKET FL-047)                                *
003900*   07/02/91  RAH  ADDED CARR-STATUS-OUT SO REJECTED AND IN-ERROR *
004000*                  REQUESTS ARE BOTH WRITTEN TO THE RESULTS FILE  *
004100*                  INSTEAD OF BEING DROPPED (TICKET FL-061)       *
004200*   11/04/93  RAH  ADDED PER-CATEGORY ERROR COUNTER TO THE        *
004300*                  SUMMARY REPORT (TICKET FL-088)                 *
004400*   06/22/95  RAH  RAISED THE IN-MEMORY RESERVATION TABLE FROM    *
004500*                  2000 TO 5000 ENTRIES - SEE CARRSVT (FL-101)    *
004600*   09/30/97  JTW  REVIEWED FOR YEAR 2000 READINESS.  START-TS    *
004700*                  AND END-TS ARE ALREADY FULL 4-DIGIT-YEAR      *
004800*                  TIMESTAMPS (TICKET FL-119)                     *
004900*   02/18/99  JTW  Y2K CERTIFICATION SIGNOFF - NO CHANGES         *
005000*                  REQUIRED ON THIS PROGRAM (TICKET FL-119)       *
005100*   03/03/01  KLP  CATEGORY NAME NOW SHOWN IN THE MISSING-        *
005200*                  CATEGORY ERROR MESSAGE AT STARTUP (FL-126)     *
005300*   08/15/04  KLP  CAPACITY CHECK NOW RUNS AFTER THE OVERLAP      *
005400*                  COUNT IS COMPLETE, NOT BEFORE - MATCHES THE    *
005500*                  REVISED BUSINESS RULE FROM OPERATIONS (FL-140) *
005600*   05/09/09  SMC  UNKNOWN CATEGORY CODES NOW ROLL INTO THE GRAND *
005700*                  TOTAL LINE INSTEAD OF BEING LOST (TICKET       *
005800*                  FL-162)                                        *
005900*   10/11/13  SMC  DISCOUNT THRESHOLD/MULTIPLIER PULLED OUT OF    *
006000*                  THIS PROGRAM INTO CARPRC01 - SEE THAT PROGRAM  *
006100*                  FOR THE CURRENT RATE SCHEDULE (TICKET FL-178)  *
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300
007400     SELECT CARINVT-FILE   ASSIGN TO UT-S-CARINVT
007500         FILE STATUS IS WS-CARINVT-STATUS.
007600     SELECT CARREQT-FILE   ASSIGN TO UT-S-CARREQT
007700         FILE STATUS IS WS-CARREQT-STATUS.
007800     SELECT CARRSLT-FILE   ASSIGN TO UT-S-CARRSLT
007900         FILE STATUS IS WS-CARRSLT-STATUS.
008000     SELECT CARRPT-FILE    ASSIGN TO UT-S-CARRPT
008100         FILE STATUS IS WS-CARRPT-STATUS.
008200
008300 DATA DIVISION.
008400
008500 FILE SECTION.
008600
008700 FD  CARINVT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 16 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS CARI-INPUT-REC.
009300     COPY CARINVR.
009400
009500 FD  CARREQT-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 28 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS CARQ-INPUT-REC.
010100     COPY CARREQR.
010200
010300 FD  CARRSLT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 49 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS CARR-OUTPUT-REC.
010900     COPY CARRESR.
011000
011100 FD  CARRPT-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS CARH-REPORT-REC.
011700
011800 01  CARH-REPORT-REC                  PIC X(80).
011900
012000 WORKING-STORAGE SECTION.
012100
012200 77  WS-REPORT-LINE-CTR     PIC S9(04)  COMP  VALUE ZERO.
012300 77  WS-RESV-TABLE-FULL-SW  PIC X(01)         VALUE 'N'.
012400     88  RESV-TABLE-FULL               VALUE 'Y'.
012500
012600 01  PROGRAM-INDICATOR-SWITCHES.
012700     05  WS-EOF-INVENTORY-SW          PIC X(03)   VALUE 'NO '.
012800         88  EOF-INVENTORY                        VALUE 'YES'.
012900     05  WS-EOF-REQUEST-SW            PIC X(03)   VALUE 'NO '.
013000         88  EOF-REQUEST                          VALUE 'YES'.
013100     05  WS-INVENTORY-OK-SW           PIC X(03)   VALUE 'YES'.
013200         88  INVENTORY-OK                         VALUE 'YES'.
013300     05  WS-REQUEST-OK-SW             PIC X(03)   VALUE SPACES.
013400         88  REQUEST-OK                           VALUE 'YES'.
013500     05  WS-CATEGORY-FOUND-SW         PIC X(03)   VALUE SPACES.
013600         88  CATEGORY-FOUND                       VALUE 'YES'.
013700     05  WS-CAPACITY-OK-SW            PIC X(03)   VALUE SPACES.
013800         88  CAPACITY-AVAILABLE                   VALUE 'YES'.
013900     05  WS-LEAP-YEAR-SW              PIC X(03)   VALUE SPACES.
014000         88  LEAP-YEAR                            VALUE 'YES'.
014050     05  FILLER                       PIC X(05).
014100
014200 01  WS-FILE-STATUS-AREA.
014300     05  WS-CARINVT-STATUS            PIC X(02)   VALUE '00'.
014400     05  WS-CARREQT-STATUS            PIC X(02)   VALUE '00'.
014500     05  WS-CARRSLT-STATUS            PIC X(02)   VALUE '00'.
014600     05  WS-CARRPT-STATUS              PIC X(02)   VALUE '00'.
014650     05  FILLER                       PIC X(02).
014700
014800     COPY CARCATT.
014900
015000     COPY CARRSVT.
015100
015200 01  WS-OVERLAP-WORK.
015300     05  WS-OVERLAP-COUNT             PIC 9(05)   COMP VALUE ZERO.
015400     05  WS-UNKNOWN-REQ-CTR           PIC 9(05)   COMP VALUE ZERO.        FL-162
015500     05  WS-UNKNOWN-ERR-CTR           PIC 9(05)   COMP VALUE ZERO.        FL-162
015600     05  WS-CALC-PRICE                PIC 9(07)V99     VALUE ZERO.
015650     05  FILLER                       PIC X(05).
015700
015800 01  WS-WORK-DATE-TS                  PIC 9(12).
015900 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE-TS.
016000     05  WS-WORK-YYYY                 PIC 9(04).
016100     05  WS-WORK-MM                   PIC 9(02).
016200     05  WS-WORK-DD                   PIC 9(02).
016300     05  WS-WORK-HHMI                 PIC 9(04).
016400
016500 01  WS-END-TS-WORK                   PIC 9(12).
016600 01  WS-END-TS-PARTS REDEFINES WS-END-TS-WORK.
016700     05  WS-END-YYYY                  PIC 9(04).
016800     05  WS-END-MM                    PIC 9(02).
016900     05  WS-END-DD                    PIC 9(02).
017000     05  WS-END-HHMI                  PIC 9(04).
017100
017200 01  WS-LEAP-YEAR-WORK.
017300     05  WS-DIV-RESULT                PIC 9(04)   COMP.
017400     05  WS-REM-4                     PIC 9(02)   COMP.
017500     05  WS-REM-100                   PIC 9(02)   COMP.
017600     05  WS-REM-400                   PIC 9(02)   COMP.
017650     05  FILLER                       PIC X(04).
017700
017800 01  WS-DAYS-IN-MONTH-TABLE.
017900     05  WS-DIM-ENTRY OCCURS 12 TIMES INDEXED BY WS-DIM-IDX
018000                     PIC 9(02).
018100
018200 01  WS-DAYS-IN-MONTH-VALUES-TABLE VALUE
018300     '312831303130313130313031'.
018400 01  WS-DIM-REDEF REDEFINES WS-DAYS-IN-MONTH-VALUES-TABLE.
018500     05  WS-DIM-LOAD-ENTRY OCCURS 12 TIMES PIC 9(02).
018600
018700 01  HL-HEADING-1.
018800     05  FILLER                       PIC X(24)   VALUE SPACES.
018900     05  FILLER                       PIC X(37)
019000         VALUE 'CAR RENTAL RESERVATION SUMMARY REPORT'.
019100     05  FILLER                       PIC X(19)   VALUE SPACES.
019200
019300 01  HL-HEADING-2.
019400     05  FILLER                       PIC X(02)   VALUE SPACES.
019500     05  FILLER                       PIC X(11)   VALUE 'CATEGORY'.
019600     05  FILLER                       PIC X(05)   VALUE 'REQS '.
019700     05  FILLER                       PIC X(03)   VALUE SPACES.
019800     05  FILLER                       PIC X(05)   VALUE 'ACC  '.
019900     05  FILLER                       PIC X(03)   VALUE SPACES.
020000     05  FILLER                       PIC X(05)   VALUE 'REJ  '.
020100     05  FILLER                       PIC X(03)   VALUE SPACES.
020200     05  FILLER                       PIC X(05)   VALUE 'ERR  '.
020300     05  FILLER                       PIC X(03)   VALUE SPACES.
020400     05  FILLER                       PIC X(13)
020500         VALUE 'TOTAL REVENUE'.
020600     05  FILLER                       PIC X(22)   VALUE SPACES.
020700
020800 01  DL-DETAIL-LINE.
020900     05  FILLER                       PIC X(02)   VALUE SPACES.
021000     05  DL-CATEGORY                  PIC X(05).
021100     05  FILLER                       PIC X(06)   VALUE SPACES.
021200     05  DL-REQUESTS                  PIC ZZZZ9.
021300     05  FILLER                       PIC X(03)   VALUE SPACES.
021400     05  DL-ACCEPTED                  PIC ZZZZ9.
021500     05  FILLER                       PIC X(03)   VALUE SPACES.
021600     05  DL-REJECTED                  PIC ZZZZ9.
021700     05  FILLER                       PIC X(03)   VALUE SPACES.
021800     05  DL-ERRORS                    PIC ZZZZ9.
021900     05  FILLER                       PIC X(03)   VALUE SPACES.
022000     05  DL-REVENUE                   PIC ZZ,ZZZ,ZZ9.99.
022100     05  FILLER                       PIC X(22)   VALUE SPACES.
022200
022300 01  GTL-GRAND-TOTAL-LINE.
022400     05  FILLER                       PIC X(02)   VALUE SPACES.
022500     05  FILLER                       PIC X(11)   VALUE 'GRAND TOTAL'.
022600     05  GTL-REQUESTS                 PIC ZZZZ9.
022700     05  FILLER                       PIC X(03)   VALUE SPACES.
022800     05  GTL-ACCEPTED                 PIC ZZZZ9.
022900     05  FILLER                       PIC X(03)   VALUE SPACES.
023000     05  GTL-REJECTED                 PIC ZZZZ9.
023100     05  FILLER                       PIC X(03)   VALUE SPACES.
023200     05  GTL-ERRORS                   PIC ZZZZ9.
023300     05  FILLER                       PIC X(03)   VALUE SPACES.
023400     05  GTL-REVENUE                  PIC ZZ,ZZZ,ZZ9.99.
023500     05  FILLER                       PIC X(22)   VALUE SPACES.
023600
023700 01  WS-ACCUMULATORS.
023800     05  WS-INVENTORY-READ-CTR        PIC 9(05)   COMP VALUE ZERO.
023900     05  WS-READ-CTR                  PIC 9(05)   COMP VALUE ZERO.
024000     05  WS-WRITTEN-CTR                PIC 9(05)   COMP VALUE ZERO.
024100     05  WS-ACCEPTED-CTR               PIC 9(05)   COMP VALUE ZERO.
024200     05  WS-REJECTED-CTR               PIC 9(05)   COMP VALUE ZERO.
024300     05  WS-ERROR-CTR                  PIC 9(05)   COMP VALUE ZERO.
024350     05  FILLER                       PIC X(05).
024400
024500******************************************************************
024600 PROCEDURE DIVISION.
024700******************************************************************
024800
024900 000-MAINLINE SECTION.
025000
025100     OPEN INPUT  CARINVT-FILE
025200                 CARREQT-FILE.
025300     OPEN OUTPUT CARRSLT-FILE
025400                 CARRPT-FILE.
025500     PERFORM 100-LOAD-CATEGORY-TABLE THRU 100-EXIT.
025600     IF INVENTORY-OK
025700        PERFORM 200-PROCESS-REQUESTS THRU 200-EXIT
025800        PERFORM 500-WRITE-SUMMARY-REPORT THRU 500-EXIT
025900        MOVE ZERO TO RETURN-CODE
026000     ELSE
026100        DISPLAY '** ERROR **  INVENTORY FILE FAILED VALIDATION -'
026200        DISPLAY '             NO REQUESTS WERE PROCESSED THIS RUN'
026300        MOVE 16 TO RETURN-CODE
026400     END-IF.
026500     PERFORM 700-DISPLAY-PROG-DIAG THRU 700-EXIT.
026600     CLOSE CARINVT-FILE
026700           CARREQT-FILE
026800           CARRSLT-FILE
026900           CARRPT-FILE.
027000     GOBACK.
027100
027200 100-LOAD-CATEGORY-TABLE.
027300
027400     PERFORM 105-PRELOAD-CATEGORY-CODES THRU 105-EXIT.
027500     PERFORM 107-LOAD-DAYS-IN-MONTH-TBL THRU 107-EXIT.
027600     MOVE 'NO ' TO WS-EOF-INVENTORY-SW.
027700     PERFORM 800-READ-INVENTORY-REC THRU 800-EXIT.
027800     PERFORM 110-STORE-INVENTORY-REC THRU 110-EXIT
027900         UNTIL EOF-INVENTORY.
028000     PERFORM 120-VALIDATE-CATEGORY-TABLE THRU 120-EXIT.
028100
028200 100-EXIT.
028300     EXIT.
028400
028500 105-PRELOAD-CATEGORY-CODES.
028600
028700     MOVE 'SEDAN' TO CARI-CAT-CODE (1).
028800     MOVE 'SUV  ' TO CARI-CAT-CODE (2).
028900     MOVE 'VAN  ' TO CARI-CAT-CODE (3).
029000     MOVE ZERO    TO CARI-CAT-CAPACITY (1) CARI-CAT-RATE (1)
029100                      CARI-CAT-CAPACITY (2) CARI-CAT-RATE (2)
029200                      CARI-CAT-CAPACITY (3) CARI-CAT-RATE (3)
029300                      CARI-CAT-REQ-CTR (1)  CARI-CAT-ACC-CTR (1)
029400                      CARI-CAT-REJ-CTR (1)  CARI-CAT-ERR-CTR (1)
029500                      CARI-CAT-REVENUE (1)
029600                      CARI-CAT-REQ-CTR (2)  CARI-CAT-ACC-CTR (2)
029700                      CARI-CAT-REJ-CTR (2)  CARI-CAT-ERR-CTR (2)
029800                      CARI-CAT-REVENUE (2)
029900                      CARI-CAT-REQ-CTR (3)  CARI-CAT-ACC-CTR (3)
030000                      CARI-CAT-REJ-CTR (3)  CARI-CAT-ERR-CTR (3)
030100                      CARI-CAT-REVENUE (3).
030200     MOVE 'N' TO CARI-CAT-LOADED-SW (1)
030300                 CARI-CAT-LOADED-SW (2)
030400                 CARI-CAT-LOADED-SW (3).
030500
030600 105-EXIT.
030700     EXIT.
030800
030900 107-LOAD-DAYS-IN-MONTH-TBL.
031000
031100     PERFORM 108-LOAD-ONE-DIM-ENTRY THRU 108-EXIT
031200         VARYING WS-DIM-IDX FROM 1 BY 1 UNTIL WS-DIM-IDX > 12.
031300
031400 107-EXIT.
031500     EXIT.
031600
031700 108-LOAD-ONE-DIM-ENTRY.
031800
031900     MOVE WS-DIM-LOAD-ENTRY (WS-DIM-IDX) TO
032000          WS-DIM-ENTRY (WS-DIM-IDX).
032100
032200 108-EXIT.
032300     EXIT.
032400
032500 110-STORE-INVENTORY-REC.
032600
032700     PERFORM 112-FIND-CATEGORY-SLOT-INV THRU 112-EXIT.
032800     IF CATEGORY-FOUND
032900        MOVE CARI-CAPACITY-IN TO CARI-CAT-CAPACITY (CARI-CAT-IDX)
033000        MOVE CARI-RATE-IN     TO CARI-CAT-RATE (CARI-CAT-IDX)
033100        MOVE 'Y'              TO CARI-CAT-LOADED-SW (CARI-CAT-IDX)
033200     ELSE
033300        DISPLAY '** ERROR **  UNKNOWN CATEGORY ON INVENTORY FILE '
033400                CARI-TYPE-IN
033500     END-IF.
033600     PERFORM 800-READ-INVENTORY-REC THRU 800-EXIT.
033700
033800 110-EXIT.
033900     EXIT.
034000
034100 112-FIND-CATEGORY-SLOT-INV.
034200
034300     MOVE SPACES TO WS-CATEGORY-FOUND-SW.
034400     SET CARI-CAT-IDX TO 1.
034500     SEARCH CARI-CAT-ENTRY
034600         AT END
034700             MOVE 'NO ' TO WS-CATEGORY-FOUND-SW
034800         WHEN
034900             CARI-CAT-CODE (CARI-CAT-IDX) IS EQUAL TO CARI-TYPE-IN
035000                MOVE 'YES' TO WS-CATEGORY-FOUND-SW.
035100
035200 112-EXIT.
035300     EXIT.
035400
035500 120-VALIDATE-CATEGORY-TABLE.
035600
035700     MOVE 'YES' TO WS-INVENTORY-OK-SW.
035800     PERFORM 125-CHECK-ONE-CATEGORY THRU 125-EXIT
035900         VARYING CARI-CAT-IDX FROM 1 BY 1 UNTIL CARI-CAT-IDX > 3.
036000
036100 120-EXIT.
036200     EXIT.
036300
036400 125-CHECK-ONE-CATEGORY.
036500
036600     IF NOT CARI-CAT-LOADED (CARI-CAT-IDX)
036700        DISPLAY '** ERROR **  INVENTORY CATEGORY NOT ON FILE: '                 FL-126
036800                CARI-CAT-CODE (CARI-CAT-IDX)                                     FL-126
036900        MOVE 'NO ' TO WS-INVENTORY-OK-SW
037000     END-IF.
037100
037200 125-EXIT.
037300     EXIT.
037400
037500 200-PROCESS-REQUESTS.
037600
037700     MOVE 'NO ' TO WS-EOF-REQUEST-SW.
037800     PERFORM 805-READ-REQUEST-REC THRU 805-EXIT.
037900     PERFORM 210-HANDLE-ONE-REQUEST THRU 210-EXIT
038000         UNTIL EOF-REQUEST.
038100
038200 200-EXIT.
038300     EXIT.
038400
038500 210-HANDLE-ONE-REQUEST.
038600
038700     PERFORM 220-VALIDATE-REQUEST THRU 220-EXIT.
038800     IF REQUEST-OK
038900        PERFORM 230-COMPUTE-END-TS THRU 230-EXIT
039000        PERFORM 240-COUNT-OVERLAPS THRU 240-EXIT                         FL-140
039100        PERFORM 245-CHECK-CAPACITY THRU 245-EXIT                         FL-140
039200        IF CAPACITY-AVAILABLE
039300           PERFORM 250-ACCEPT-RESERVATION THRU 250-EXIT
039400        ELSE
039500           PERFORM 260-REJECT-RESERVATION THRU 260-EXIT
039600        END-IF
039700     ELSE
039800        PERFORM 270-ERROR-REQUEST THRU 270-EXIT
039900     END-IF.
040000     PERFORM 805-READ-REQUEST-REC THRU 805-EXIT.
040100
040200 210-EXIT.
040300     EXIT.
040400
040500 220-VALIDATE-REQUEST.
040600
040700     MOVE 'YES' TO WS-REQUEST-OK-SW.
040800     PERFORM 222-CK-CATEGORY-CODE THRU 222-EXIT.
040900     IF REQUEST-OK
041000        PERFORM 224-CK-START-TIMESTAMP THRU 224-EXIT.
041100     IF REQUEST-OK
041200        PERFORM 226-CK-DAYS THRU 226-EXIT.
041300
041400 220-EXIT.
041500     EXIT.
041600
041700 222-CK-CATEGORY-CODE.
041800
041900     PERFORM 223-FIND-CATEGORY-SLOT-REQ THRU 223-EXIT.
042000     IF NOT CATEGORY-FOUND
042100        MOVE 'NO ' TO WS-REQUEST-OK-SW
042200        DISPLAY '** ERROR **  INVALID CATEGORY CODE - REQUEST '
042300                CARQ-REQUEST-ID-IN
042400     END-IF.
042500
042600 222-EXIT.
042700     EXIT.
042800
042900 223-FIND-CATEGORY-SLOT-REQ.
043000
043100     MOVE SPACES TO WS-CATEGORY-FOUND-SW.
043200     SET CARI-CAT-IDX TO 1.
043300     SEARCH CARI-CAT-ENTRY
043400         AT END
043500             MOVE 'NO ' TO WS-CATEGORY-FOUND-SW
043600         WHEN
043700             CARI-CAT-CODE (CARI-CAT-IDX) IS EQUAL TO CARQ-TYPE-IN
043800                MOVE 'YES' TO WS-CATEGORY-FOUND-SW.
043900
044000 223-EXIT.
044100     EXIT.
044200
044300 224-CK-START-TIMESTAMP.
044400
044500     IF CARQ-START-YYYY-IN IS LESS THAN 1900
044600        OR CARQ-START-MM-IN IS LESS THAN 1
044700        OR CARQ-START-MM-IN IS GREATER THAN 12
044800        OR CARQ-START-DD-IN IS LESS THAN 1
044900        OR CARQ-START-DD-IN IS GREATER THAN 31
045000        OR CARQ-START-HHMI-IN IS GREATER THAN 2359
045100        MOVE 'NO ' TO WS-REQUEST-OK-SW
045200        DISPLAY '** ERROR **  INVALID START TIMESTAMP - REQUEST '
045300                CARQ-REQUEST-ID-IN
045400     END-IF.
045500
045600 224-EXIT.
045700     EXIT.
045800
045900 226-CK-DAYS.
046000
046100     IF CARQ-DAYS-IN IS NOT GREATER THAN ZERO
046200        MOVE 'NO ' TO WS-REQUEST-OK-SW
046300        DISPLAY '** ERROR **  RENTAL DAYS NOT POSITIVE - REQUEST '
046400                CARQ-REQUEST-ID-IN
046500     END-IF.
046600
046700 226-EXIT.
046800     EXIT.
046900
047000 230-COMPUTE-END-TS.
047100
047200     MOVE CARQ-START-TS-IN TO WS-WORK-DATE-TS.
047300     PERFORM 232-ADD-ONE-DAY THRU 232-EXIT CARQ-DAYS-IN TIMES.
047400     MOVE WS-WORK-YYYY TO WS-END-YYYY.
047500     MOVE WS-WORK-MM   TO WS-END-MM.
047600     MOVE WS-WORK-DD   TO WS-END-DD.
047700     MOVE CARQ-START-HHMI-IN TO WS-END-HHMI.
047800
047900 230-EXIT.
048000     EXIT.
048100
048200 232-ADD-ONE-DAY.
048300
048400     ADD 1 TO WS-WORK-DD.
048500     PERFORM 234-CHECK-MONTH-OVERFLOW THRU 234-EXIT.
048600
048700 232-EXIT.
048800     EXIT.
048900
049000 234-CHECK-MONTH-OVERFLOW.
049100
049200     PERFORM 236-SET-LEAP-YEAR-SW THRU 236-EXIT.
049300     SET WS-DIM-IDX TO WS-WORK-MM.
049400     IF LEAP-YEAR AND WS-WORK-MM IS EQUAL TO 2
049500        IF WS-WORK-DD IS GREATER THAN 29
049600           MOVE 1 TO WS-WORK-DD
049700           ADD 1 TO WS-WORK-MM
049800        END-IF
049900     ELSE
050000        IF WS-WORK-DD IS GREATER THAN WS-DIM-ENTRY (WS-DIM-IDX)
050100           MOVE 1 TO WS-WORK-DD
050200           ADD 1 TO WS-WORK-MM
050300        END-IF
050400     END-IF.
050500     IF WS-WORK-MM IS GREATER THAN 12
050600        MOVE 1 TO WS-WORK-MM
050700        ADD 1 TO WS-WORK-YYYY
050800     END-IF.
050900
051000 234-EXIT.
051100     EXIT.
051200
051300 236-SET-LEAP-YEAR-SW.
051400
051500     MOVE 'NO ' TO WS-LEAP-YEAR-SW.
051600     DIVIDE WS-WORK-YYYY BY 4 GIVING WS-DIV-RESULT
051700         REMAINDER WS-REM-4.
051800     DIVIDE WS-WORK-YYYY BY 100 GIVING WS-DIV-RESULT
051900         REMAINDER WS-REM-100.
052000     DIVIDE WS-WORK-YYYY BY 400 GIVING WS-DIV-RESULT
052100         REMAINDER WS-REM-400.
052200     IF WS-REM-4 IS EQUAL TO ZERO AND WS-REM-100 IS NOT EQUAL TO
052300        ZERO
052400        MOVE 'YES' TO WS-LEAP-YEAR-SW
052500     ELSE
052600        IF WS-REM-400 IS EQUAL TO ZERO
052700           MOVE 'YES' TO WS-LEAP-YEAR-SW
052800        END-IF
052900     END-IF.
053000
053100 236-EXIT.
053200     EXIT.
053300
053400 240-COUNT-OVERLAPS.
053500
053600     MOVE ZERO TO WS-OVERLAP-COUNT.
053700     IF CARH-RESV-COUNT IS GREATER THAN ZERO
053800        PERFORM 242-CHECK-ONE-RESERVATION THRU 242-EXIT
053900            VARYING CARH-RESV-IDX FROM 1 BY 1
054000            UNTIL CARH-RESV-IDX IS GREATER THAN CARH-RESV-COUNT
054100     END-IF.
054200
054300 240-EXIT.
054400     EXIT.
054500
054600 242-CHECK-ONE-RESERVATION.
054700
054800     IF CARH-TYPE (CARH-RESV-IDX) IS EQUAL TO CARQ-TYPE-IN
054900        IF CARQ-START-TS-IN IS LESS THAN CARH-END-TS (CARH-RESV-IDX)  FL-033
055000           AND WS-END-TS-WORK IS GREATER THAN                        FL-033
055100               CARH-START-TS (CARH-RESV-IDX)                         FL-033
055200           ADD 1 TO WS-OVERLAP-COUNT
055300        END-IF
055400     END-IF.
055500
055600 242-EXIT.
055700     EXIT.
055800
055900 245-CHECK-CAPACITY.
056000
056100     MOVE 'NO ' TO WS-CAPACITY-OK-SW.
056200     IF WS-OVERLAP-COUNT IS LESS THAN CARI-CAT-CAPACITY (CARI-CAT-IDX)
056300        MOVE 'YES' TO WS-CAPACITY-OK-SW
056400     END-IF.
056500
056600 245-EXIT.
056700     EXIT.
056800
056900 250-ACCEPT-RESERVATION.
057000
057100     IF CARH-RESV-COUNT IS LESS THAN 5000
057200        ADD 1 TO CARH-RESV-COUNT
057300        SET CARH-RESV-IDX TO CARH-RESV-COUNT
057400        MOVE CARQ-TYPE-IN      TO CARH-TYPE (CARH-RESV-IDX)
057500        MOVE CARQ-START-TS-IN  TO CARH-START-TS (CARH-RESV-IDX)
057600        MOVE WS-END-TS-WORK    TO CARH-END-TS (CARH-RESV-IDX)
057700     ELSE
057800        DISPLAY '** WARNING **  RESERVATION TABLE FULL - RAISE '
057900        DISPLAY '               CARH-RESV-MAX - SEE TICKET FL-101'
058000        SET RESV-TABLE-FULL TO TRUE
058100     END-IF.
058200     PERFORM 255-PRICE-AND-WRITE-RESV THRU 255-EXIT.
058300
058400 250-EXIT.
058500     EXIT.
058600
058700 255-PRICE-AND-WRITE-RESV.
058800
058900     CALL 'CARPRC01' USING CARI-CAT-RATE (CARI-CAT-IDX),                 FL-178
059000                           CARQ-DAYS-IN,
059100                           WS-CALC-PRICE.
059200     ADD 1 TO CARI-CAT-REQ-CTR (CARI-CAT-IDX).
059300     ADD 1 TO CARI-CAT-ACC-CTR (CARI-CAT-IDX).
059400     ADD WS-CALC-PRICE TO CARI-CAT-REVENUE (CARI-CAT-IDX).
059500     MOVE CARQ-REQUEST-ID-IN TO CARR-RESV-ID-OUT.
059600     MOVE CARQ-TYPE-IN       TO CARR-TYPE-OUT.
059700     MOVE CARQ-START-TS-IN   TO CARR-START-TS-OUT.
059800     MOVE WS-END-TS-WORK     TO CARR-END-TS-OUT.
059900     SET CARR-ACCEPTED-OUT TO TRUE.
060000     MOVE WS-CALC-PRICE      TO CARR-PRICE-OUT.
060050     ADD 1 TO WS-ACCEPTED-CTR.
060100     PERFORM 850-WRITE-RESULT-REC THRU 850-EXIT.
060200
060300 255-EXIT.
060400     EXIT.
060500
060600 260-REJECT-RESERVATION.
060700
060800     ADD 1 TO CARI-CAT-REQ-CTR (CARI-CAT-IDX).
060900     ADD 1 TO CARI-CAT-REJ-CTR (CARI-CAT-IDX).
061000     MOVE CARQ-REQUEST-ID-IN TO CARR-RESV-ID-OUT.
061100     MOVE CARQ-TYPE-IN       TO CARR-TYPE-OUT.
061200     MOVE CARQ-START-TS-IN   TO CARR-START-TS-OUT.
061300     MOVE WS-END-TS-WORK     TO CARR-END-TS-OUT.
061400     SET CARR-REJECTED-OUT TO TRUE.                                      FL-061
061500     MOVE ZERO               TO CARR-PRICE-OUT.
061550     ADD 1 TO WS-REJECTED-CTR.
061600     PERFORM 850-WRITE-RESULT-REC THRU 850-EXIT.
061700
061800 260-EXIT.
061900     EXIT.
062000
062100 270-ERROR-REQUEST.
062200
062300     MOVE CARQ-REQUEST-ID-IN TO CARR-RESV-ID-OUT.
062400     MOVE CARQ-TYPE-IN       TO CARR-TYPE-OUT.
062500     MOVE CARQ-START-TS-IN   TO CARR-START-TS-OUT.
062600     MOVE ZERO               TO CARR-END-TS-OUT.
062700     SET CARR-IN-ERROR-OUT TO TRUE.                                      FL-061
062800     MOVE ZERO               TO CARR-PRICE-OUT.
062900     PERFORM 850-WRITE-RESULT-REC THRU 850-EXIT.
063000     IF CATEGORY-FOUND
063100        ADD 1 TO CARI-CAT-REQ-CTR (CARI-CAT-IDX)
063200        ADD 1 TO CARI-CAT-ERR-CTR (CARI-CAT-IDX)
063300     ELSE                                                                FL-162
063400        ADD 1 TO WS-UNKNOWN-REQ-CTR                                      FL-162
063500        ADD 1 TO WS-UNKNOWN-ERR-CTR                                      FL-162
063600     END-IF.
063650     ADD 1 TO WS-ERROR-CTR.
063700
063800 270-EXIT.
063900     EXIT.
064000
064100 500-WRITE-SUMMARY-REPORT.
064200
064300     PERFORM 505-WRITE-HEADINGS THRU 505-EXIT.
064400     PERFORM 520-WRITE-CATEGORY-LINE THRU 520-EXIT
064500         VARYING CARI-CAT-IDX FROM 1 BY 1 UNTIL CARI-CAT-IDX > 3.
064600     PERFORM 540-WRITE-GRAND-TOTAL-LINE THRU 540-EXIT.
064700
064800 500-EXIT.
064900     EXIT.
065000
065100 505-WRITE-HEADINGS.
065200
065300     WRITE CARH-REPORT-REC FROM HL-HEADING-1
065400         AFTER ADVANCING TOP-OF-FORM.
065500     WRITE CARH-REPORT-REC FROM HL-HEADING-2
065600         AFTER ADVANCING 2 LINES.
065700     MOVE 2 TO WS-REPORT-LINE-CTR.
065800
065900 505-EXIT.
066000     EXIT.
066100
066200 520-WRITE-CATEGORY-LINE.
066300
066400     MOVE CARI-CAT-CODE (CARI-CAT-IDX)    TO DL-CATEGORY.
066500     MOVE CARI-CAT-REQ-CTR (CARI-CAT-IDX) TO DL-REQUESTS.
066600     MOVE CARI-CAT-ACC-CTR (CARI-CAT-IDX) TO DL-ACCEPTED.
066700     MOVE CARI-CAT-REJ-CTR (CARI-CAT-IDX) TO DL-REJECTED.
066800     MOVE CARI-CAT-ERR-CTR (CARI-CAT-IDX) TO DL-ERRORS.
066900     MOVE CARI-CAT-REVENUE (CARI-CAT-IDX) TO DL-REVENUE.
067000     WRITE CARH-REPORT-REC FROM DL-DETAIL-LINE
067100         AFTER ADVANCING 1 LINE.
067200     ADD 1 TO WS-REPORT-LINE-CTR.
067300
067400 520-EXIT.
067500     EXIT.
067600
067700 540-WRITE-GRAND-TOTAL-LINE.
067800
067900     PERFORM 545-ADD-ONE-CATEGORY-TOTAL THRU 545-EXIT
068000         VARYING CARI-CAT-IDX FROM 1 BY 1 UNTIL CARI-CAT-IDX > 3.
068100     ADD WS-UNKNOWN-REQ-CTR TO GTL-REQUESTS.                             FL-162
068200     ADD WS-UNKNOWN-ERR-CTR TO GTL-ERRORS.                               FL-162
068300     WRITE CARH-REPORT-REC FROM GTL-GRAND-TOTAL-LINE
068400         AFTER ADVANCING 2 LINES.
068500
068600 540-EXIT.
068700     EXIT.
068800
068900 545-ADD-ONE-CATEGORY-TOTAL.
069000
069100     ADD CARI-CAT-REQ-CTR (CARI-CAT-IDX) TO GTL-REQUESTS.
069200     ADD CARI-CAT-ACC-CTR (CARI-CAT-IDX) TO GTL-ACCEPTED.
069300     ADD CARI-CAT-REJ-CTR (CARI-CAT-IDX) TO GTL-REJECTED.
069400     ADD CARI-CAT-ERR-CTR (CARI-CAT-IDX) TO GTL-ERRORS.
069500     ADD CARI-CAT-REVENUE (CARI-CAT-IDX) TO GTL-REVENUE.
069600
069700 545-EXIT.
069800     EXIT.
069900
070000 700-DISPLAY-PROG-DIAG.
070100
070200     DISPLAY '****     CARRES01 RUNNING    ****'.
070300     DISPLAY 'INVENTORY RECORDS READ          ' WS-INVENTORY-READ-CTR.
070400     DISPLAY 'REQUEST RECORDS READ             ' WS-READ-CTR.
070500     DISPLAY 'RESULT RECORDS WRITTEN           ' WS-WRITTEN-CTR.
070510     DISPLAY 'RESERVATIONS ACCEPTED            ' WS-ACCEPTED-CTR.
070520     DISPLAY 'RESERVATIONS REJECTED            ' WS-REJECTED-CTR.
070530     DISPLAY 'REQUESTS IN ERROR                ' WS-ERROR-CTR.
070600     DISPLAY '****     CARRES01 EOJ        ****'.
070700
070800 700-EXIT.
070900     EXIT.
071000
071100 800-READ-INVENTORY-REC.
071200
071300     READ CARINVT-FILE
071400         AT END  MOVE 'YES' TO WS-EOF-INVENTORY-SW,
071500                 GO TO 800-EXIT.
071600     ADD 1 TO WS-INVENTORY-READ-CTR.
071700
071800 800-EXIT.
071900     EXIT.
072000
072100 805-READ-REQUEST-REC.
072200
072300     READ CARREQT-FILE
072400         AT END  MOVE 'YES' TO WS-EOF-REQUEST-SW,
072500                 GO TO 805-EXIT.
072600     ADD 1 TO WS-READ-CTR.
072700
072800 805-EXIT.
072900     EXIT.
073000
073100 850-WRITE-RESULT-REC.
073200
073300     WRITE CARR-OUTPUT-REC.
073400     ADD 1 TO WS-WRITTEN-CTR.
073500
073600 850-EXIT.
073700     EXIT.
073800
073900* END OF PROGRAM CARRES01

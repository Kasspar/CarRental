000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CARPRC01.
000300 AUTHOR.         R A HENSLEY.
000400 INSTALLATION.   ACE FLEET SYSTEMS INC.
000500 DATE-WRITTEN.   06/14/90.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.                                                        *
001000*    SUBROUTINE TO PRICE ONE ACCEPTED CAR RENTAL RESERVATION.    *
001100*    CALLED BY CARRES01 ONCE PER ACCEPTED RESERVATION.  GIVEN    *
001200*    THE CATEGORY'S DAILY RATE AND THE NUMBER OF RENTAL DAYS,    *
001300*    RETURNS THE TOTAL PRICE, APPLYING THE LONG-STAY DISCOUNT    *
001400*    WHEN THE RENTAL RUNS WS-DISCOUNT-THRESHOLD-DAYS OR LONGER.  *
001500*                                                                *
001600*    LINKAGE:                                                    *
001700*      1: LK-DAILY-RATE  (PASSED, NOT CHANGED)                   *
001800*      2: LK-DAYS        (PASSED, NOT CHANGED)                   *
001900*      3: LK-PRICE       (RETURNED)                              *
002000*                                                                *
002100*    CHANGE LOG:                                                 *
002200*      06/14/90  DMS  ORIGINAL SUBROUTINE - SPLIT OUT OF         *
002300*                     CARRES01 SO PRICING RULES CAN CHANGE       *
002400*                     WITHOUT RECOMPILING THE MAIN DRIVER        *
002500*                     (TICKET FL-047)                            *
002600*      09/30/97  JTW  REVIEWED FOR YEAR 2000 READINESS - NO      *
002700*                     DATE FIELDS IN THIS SUBROUTINE, NO CHANGE  *
002800*                     REQUIRED (TICKET FL-119)                   *
002900*      10/11/13  SMC  DISCOUNT THRESHOLD AND MULTIPLIER PULLED   *
003000*                     OUT AS NAMED CONSTANTS BELOW SO THE RATE   *
003100*                     SCHEDULE CAN BE RE-RUN FOR WHAT-IF PRICING *
003200*                     WITHOUT A SOURCE CHANGE (TICKET FL-178)    *
003210*      04/02/14  SMC  ADDED UPSI-0 RATE-FREEZE SWITCH SO THE     *
003220*                     DISCOUNT CAN BE SUSPENDED BY JCL PARM ON   *
003230*                     SHORT NOTICE (TICKET FL-183)               *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003410 CONFIGURATION SECTION.
003420 SPECIAL-NAMES.                                                   FL-183  
003425*    UPSI-0 ON MEANS THE OPERATOR SET THE JCL UPSI PARM TO       *
003426*    SUSPEND THE LONG-STAY DISCOUNT FOR A RATE FREEZE WITHOUT    *
003427*    RECOMPILING (TICKET FL-183).                                *
003430     UPSI-0 ON  STATUS IS WS-DISCOUNT-FROZEN-SW.                     FL-183
003500 INPUT-OUTPUT SECTION.
003600******************************************************************
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*                                                                *
003950 77  WS-DISCOUNT-FROZEN-SW        PIC X(01)      VALUE 'N'.       FL-183  
003960     88  WS-DISCOUNT-IS-FROZEN        VALUE 'Y'.                  FL-183  
004000 77  WS-DISCOUNT-THRESHOLD-DAYS   PIC 9(03)      VALUE 007.       FL-178  
004100 77  WS-DISCOUNT-MULTIPLIER       PIC 9V999      VALUE 0.900.     FL-178  
004200*
004300 01  WS-PRICE-WORK.
004400     05  WS-BASE-PRICE            PIC 9(07)V99   VALUE ZERO.
004500     05  WS-FINAL-PRICE           PIC 9(07)V99   VALUE ZERO.
004600     05  FILLER                   PIC X(08).
004610*
004620 01  WS-BASE-PRICE-PARTS REDEFINES WS-PRICE-WORK.                 FL-183  
004630*    DOLLARS/CENTS BREAKOUT OF THE BASE PRICE - USED ONLY WHEN
004640*    DISPLAYING A REJECTED-DISCOUNT DIAGNOSTIC (TICKET FL-183).
004650     05  WS-BP-DOLLARS            PIC 9(07).                      FL-183  
004660     05  WS-BP-CENTS              PIC 99.                         FL-183  
004670     05  FILLER                   PIC X(08).
004680*
004800******************************************************************
004900 LINKAGE SECTION.
005000******************************************************************
005100 01  LK-DAILY-RATE                PIC 9(05)V99.
005110 01  LK-RATE-PARTS REDEFINES LK-DAILY-RATE.                       FL-183  
005120     05  LK-RATE-DOLLARS          PIC 9(05).                      FL-183  
005130     05  LK-RATE-CENTS            PIC 99.                         FL-183  
005200 01  LK-DAYS                      PIC 9(03).
005300 01  LK-PRICE                     PIC 9(07)V99.
005310 01  LK-PRICE-PARTS REDEFINES LK-PRICE.                           FL-183  
005320     05  LK-PRICE-DOLLARS         PIC 9(07).                      FL-183  
005330     05  LK-PRICE-CENTS           PIC 99.                         FL-183  
005400*
005500******************************************************************
005600 PROCEDURE DIVISION USING LK-DAILY-RATE, LK-DAYS, LK-PRICE.
005700******************************************************************
005800
005900 000-MAIN-LINE.
006000
006100     MOVE ZERO TO WS-BASE-PRICE, WS-FINAL-PRICE.
006200     PERFORM 100-CALC-BASE-PRICE THRU 100-EXIT.
006300     PERFORM 150-APPLY-LONG-STAY-DISCOUNT THRU 150-EXIT.
006400     MOVE WS-FINAL-PRICE TO LK-PRICE.
006500     GOBACK.
006600
006700 100-CALC-BASE-PRICE.
006800*    BASE PRICE IS AN EXACT PRODUCT OF TWO 2-DECIMAL FIXED
006900*    AMOUNTS - NO ROUNDING IS NEEDED AT THIS STEP.
007000     COMPUTE WS-BASE-PRICE = LK-DAILY-RATE * LK-DAYS.
007100
007200 100-EXIT.
007300     EXIT.
007400
007500 150-APPLY-LONG-STAY-DISCOUNT.
007600     IF LK-DAYS IS >= WS-DISCOUNT-THRESHOLD-DAYS                     FL-178
007610        AND NOT WS-DISCOUNT-IS-FROZEN                                FL-183
007700        COMPUTE WS-FINAL-PRICE ROUNDED =                             FL-178
007800            WS-BASE-PRICE * WS-DISCOUNT-MULTIPLIER                   FL-178
007900     ELSE
008000        MOVE WS-BASE-PRICE TO WS-FINAL-PRICE
008100     END-IF.
008200
008300 150-EXIT.
008400     EXIT.
008500
008600* END OF PROGRAM CARPRC01

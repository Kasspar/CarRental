000100******************************************************************
000200*    CARINVR  --  FLEET INVENTORY RECORD  (CAR RENTAL SYSTEM)    *
000300*    ONE RECORD PER CAR CATEGORY.  CATEGORY MUST BE ONE OF       *
000400*    SEDAN / SUV   / VAN.  RECORD LENGTH IS A FIXED 16 BYTES.    *
000500*                                                                *
000600*    CHANGED:   03/09/87  RAH   ORIGINAL LAYOUT - TICKET FL-014  *
000700*               02/18/99  JTW   Y2K REVIEW - NO DATE FIELDS ON  *
000800*                               THIS RECORD, NO CHANGE REQUIRED *
000900******************************************************************
001000 01  CARI-INPUT-REC.
001100     05  CARI-TYPE-IN              PIC X(05).
001200     05  CARI-CAPACITY-IN          PIC 9(04).
001300     05  CARI-RATE-IN              PIC 9(05)V99.

000100******************************************************************
000200*    CARRESR  --  PRICED RESERVATION RECORD (CAR RENTAL SYSTEM)  *
000300*    ONE RECORD WRITTEN FOR EVERY REQUEST READ, ACCEPTED OR NOT. *
000400*    RECORD LENGTH IS A FIXED 49 BYTES.                         *
000500*                                                                *
000600*    CHANGED:   03/11/87  RAH   ORIGINAL LAYOUT - TICKET FL-014  *
000700*               07/02/91  RAH   ADDED CARR-STATUS-OUT SO REJECTS*
000800*                               AND INPUT ERRORS COULD BOTH BE  *
000900*                               REPORTED ON THE RESULTS FILE    *
001000*                               (TICKET FL-061)                 *
001100******************************************************************
001200 01  CARR-OUTPUT-REC.
001300     05  CARR-RESV-ID-OUT          PIC X(08).
001400     05  CARR-TYPE-OUT             PIC X(05).
001500     05  CARR-START-TS-OUT         PIC 9(12).
001600     05  CARR-END-TS-OUT           PIC 9(12).
001700     05  CARR-STATUS-OUT           PIC X(03).
001800         88  CARR-ACCEPTED-OUT         VALUE 'ACC'.
001900         88  CARR-REJECTED-OUT         VALUE 'REJ'.
002000         88  CARR-IN-ERROR-OUT         VALUE 'ERR'.
002100     05  CARR-PRICE-OUT            PIC 9(07)V99.

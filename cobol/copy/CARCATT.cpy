000100******************************************************************
000200*    CARCATT  --  CAR CATEGORY TABLE  (WORKING STORAGE)          *
000300*    LOADED ONCE FROM THE INVENTORY FILE.  HOLDS CAPACITY, DAILY *
000400*    RATE, AND THE RUNNING REQUEST/ACCEPT/REJECT/ERROR COUNTERS *
000500*    AND REVENUE TOTAL USED TO BUILD THE SUMMARY REPORT.         *
000600*                                                                *
000700*    THE TABLE HAS EXACTLY 3 ENTRIES - ONE PER CARTYPE - THE    *
000800*    ENTRIES ARE PRELOADED WITH THE VALID CODES SO A CATEGORY   *
000900*    ALWAYS HAS A SLOT TO SEARCH FOR, EVEN BEFORE THE INVENTORY *
001000*    FILE IS READ.                                               *
001100*                                                                *
001200*    CHANGED:   03/09/87  RAH   ORIGINAL TABLE - TICKET FL-014   *
001300*               11/04/93  RAH   ADDED PER-CATEGORY ERROR COUNTER*
001400*                               (TICKET FL-088)                 *
001500******************************************************************
001600 01  CARI-CATEGORY-TABLE.
001700     05  CARI-CAT-ENTRY OCCURS 3 TIMES
001800                        INDEXED BY CARI-CAT-IDX.
001900         10  CARI-CAT-CODE         PIC X(05).
002000         10  CARI-CAT-CAPACITY     PIC 9(04)      COMP.
002100         10  CARI-CAT-RATE         PIC 9(05)V99.
002200         10  CARI-CAT-LOADED-SW    PIC X(01)      VALUE 'N'.
002300             88  CARI-CAT-LOADED       VALUE 'Y'.
002400         10  CARI-CAT-REQ-CTR      PIC 9(05)      COMP.
002500         10  CARI-CAT-ACC-CTR      PIC 9(05)      COMP.
002600         10  CARI-CAT-REJ-CTR      PIC 9(05)      COMP.
002700         10  CARI-CAT-ERR-CTR      PIC 9(05)      COMP.
002800         10  CARI-CAT-REVENUE      PIC 9(09)V99.
002900         10  FILLER                PIC X(10).

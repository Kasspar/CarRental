000100******************************************************************
000200*    CARREQR  --  RESERVATION REQUEST RECORD (CAR RENTAL SYSTEM) *
000300*    ONE RECORD PER INCOMING REQUEST, IN ARRIVAL ORDER.          *
000400*    RECORD LENGTH IS A FIXED 28 BYTES.                         *
000500*                                                                *
000600*    CHANGED:   03/11/87  RAH   ORIGINAL LAYOUT - TICKET FL-014  *
000700*               02/18/99  JTW   Y2K REVIEW - START-TS IS A FULL *
000800*                               4-DIGIT-YEAR TIMESTAMP ALREADY, *
000900*                               NO CHANGE REQUIRED              *
001000******************************************************************
001100 01  CARQ-INPUT-REC.
001200     05  CARQ-REQUEST-ID-IN        PIC X(08).
001300     05  CARQ-TYPE-IN              PIC X(05).
001400     05  CARQ-START-TS-IN          PIC 9(12).
001500     05  CARQ-START-TS-PARTS   REDEFINES CARQ-START-TS-IN.
001600         10  CARQ-START-YYYY-IN    PIC 9(04).
001700         10  CARQ-START-MM-IN      PIC 9(02).
001800         10  CARQ-START-DD-IN      PIC 9(02).
001900         10  CARQ-START-HHMI-IN    PIC 9(04).
002000     05  CARQ-DAYS-IN              PIC 9(03).

000100******************************************************************
000200*    CARRSVT  --  ACCEPTED RESERVATION TABLE (WORKING STORAGE)   *
000300*    HOLDS EVERY RESERVATION ACCEPTED SO FAR THIS RUN SO LATER   *
000400*    REQUESTS CAN BE CHECKED FOR OVERLAP AGAINST IT.  A REQUEST  *
000500*    IS NEVER REMOVED FROM THIS TABLE ONCE ACCEPTED.              *
000600*                                                                *
000700*    CARH-RESV-MAX BELOW IS THE MOST RESERVATIONS THIS RUN CAN   *
000800*    HOLD IN MEMORY.  IF THAT IS EVER TOO SMALL FOR A DAY'S      *
000900*    VOLUME, RAISE IT AND RECOMPILE - SEE TICKET FL-101.         *
001000*                                                                *
001100*    CHANGED:   03/12/87  RAH   ORIGINAL TABLE - TICKET FL-014   *
001200*               06/22/95  RAH   RAISED CARH-RESV-MAX FROM 2000   *
001300*                               TO 5000 (TICKET FL-101)          *
001400******************************************************************
001500 01  CARH-RESV-TABLE.
001600     05  CARH-RESV-COUNT           PIC 9(05)      COMP VALUE ZERO.
001700     05  CARH-RESV-ENTRY OCCURS 5000 TIMES
001800                         INDEXED BY CARH-RESV-IDX.
001900         10  CARH-TYPE             PIC X(05).
002000         10  CARH-START-TS         PIC 9(12).
002100         10  CARH-END-TS           PIC 9(12).
002200         10  FILLER                PIC X(11).
